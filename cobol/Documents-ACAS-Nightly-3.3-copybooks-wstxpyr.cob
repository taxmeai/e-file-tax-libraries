000010*****************************************************
000020*                                                   *
000030*  Record Definition For Form 1040 Taxpayer Input   *
000040*              File (TX module)                     *
000050*     Sequential file - no key, read in input order  *
000060*****************************************************
000070*  File size 220 bytes.
000080*
000090* 11/04/1987 vbc - Created for new IRS Batch module.
000100* 02/09/1987 vbc - Added ADJ- fields for above the line
000110*                  adjustments, was one lump sum.
000120* 19/03/1988 rjt - EARNED-INCOME & SE-INCOME split out
000130*                  from OTHER-INCOME - REQ 0114.
000140* 23/11/1990 vbc - NUM-CHILDREN-U17 added, CTC project.
000150* 07/06/1993 dpw - EDUCATION-EXPENSES added - REQ 0251.
000160* 14/02/1996 vbc - Widened money fields to 9(9)v99 to
000170*                  cope with larger 1099 totals seen on
000180*                  the 1995 filing season - REQ 0309.
000190* 18/11/1998 vbc - Y2K. All dates elsewhere in this
000200*                  module already carry a 4 digit year,
000210*                  no change needed to this copybook.
000220* 09/03/1999 rjt - Tidy comments, no field changes.
000222* 06/01/2024 vbc - No field changes, input layout
000224*                  unaffected by the RT-State-Rate-Table
000226*                  rate-refresh project in WSTXTAB - REQ
000228*                  1142.
000230*
000240 01  TX-Taxpayer-Record.
000250     03  TX-Taxpayer-Id            pic x(9).
000260     03  TX-Filing-Status          pic x(2).
000270     03  TX-State-Code             pic x(2).
000280     03  TX-Deduction-Type         pic x(1).
000290     03  TX-Itemized-Total         pic s9(9)v99.
000300     03  TX-W2-Wages               pic s9(9)v99.
000310     03  TX-W2-Fed-Withheld        pic s9(9)v99.
000320     03  TX-W2-Ss-Wages            pic s9(9)v99.
000330     03  TX-W2-Ss-Withheld         pic s9(9)v99.
000340     03  TX-W2-Medicare-Wages      pic s9(9)v99.
000350     03  TX-W2-Medicare-Withheld   pic s9(9)v99.
000360     03  TX-W2-State-Withheld      pic s9(9)v99.
000370     03  TX-Inc-1099-Total         pic s9(9)v99.
000380     03  TX-Fed-Withheld-1099      pic s9(9)v99.
000390     03  TX-Other-Income           pic s9(9)v99.
000400     03  TX-Adj-Student-Loan       pic s9(7)v99.
000410     03  TX-Adj-Educator           pic s9(7)v99.
000420     03  TX-Adj-Hsa                pic s9(7)v99.
000430     03  TX-Earned-Income          pic s9(9)v99.
000440     03  TX-Se-Income              pic s9(9)v99.
000450     03  TX-Education-Expenses     pic s9(7)v99.
000460     03  TX-Estimated-Payments     pic s9(9)v99.
000470     03  TX-Num-Children-U17       pic 9(2).
000480     03  TX-Num-Children           pic 9(2).
000490     03  filler                    pic x(12).
000500*
