000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TX040.
000030 AUTHOR.        D P WHITE.
000040 INSTALLATION.  APPLEWOOD COMPUTERS.
000050 DATE-WRITTEN.  07/06/1993.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080*****************************************************
000090*                                                   *
000100*   TX040  -  RETURN SUMMARY & QUARTERLY ESTIMATE   *
000110*                                                   *
000120*   Called once per taxpayer by TX900, last of the  *
000130*   four calculators.  Folds the Federal, Payroll    *
000140*   and State results already sitting in the link    *
000150*   area into a combined liability/withholding/       *
000160*   refund/owe view, and works out the safe-harbor    *
000170*   estimated payment for next year's quarterlies.    *
000180*                                                   *
000190*   This program is confidential and is not to be    *
000200*   copied without the written authority of the      *
000210*   Directors of Applewood Computers.                *
000220*****************************************************
000230*  C H A N G E   L O G
000240*
000250* 07/06/1993 dpw - Written for the new IRS Batch
000260*                  module - REQ 0251.
000270* 18/11/1998 vbc - Y2K.  No century-sensitive dates
000280*                  are held or computed here, no
000290*                  change required.
000300* 09/03/1999 rjt - Tidy comments, no logic changes.
000310* 06/01/2024 vbc - Safe harbor AGI limit and the two
000320*                  percentages moved off WSTXTAB
000330*                  instead of literals in the
000340*                  COMPUTE - REQ 1142.
000342* 09/08/2026 rjt - SPECIAL-NAMES C01 mnemonic dropped, was
000344*                  never wired to a channel-1 WRITE and
000346*                  isn't this shop's own convention; now
000348*                  CRT STATUS as carried in PYRGSTR/
000350*                  VACPRINT - REQ 1187.
000352*
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER.   IBM-370.
000390 OBJECT-COMPUTER.   IBM-370.
000400 SPECIAL-NAMES.
000410     CRT STATUS IS COB-CRT-STATUS.
000420*
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450*
000452 01  COB-CRT-Status        pic 9(4)  value zero.
000454*
000460 77  WS-Call-Count         pic 9(7)  comp value 0.
000470*
000480 01  WS-Work-Areas.
000490     03  WS-Safe-Harbor-Tax    pic s9(9)v99.
000500     03  filler                pic x(10).
000510*
000520 01  WS-Safe-Harbor-View.
000530     03  WS-Safe-Harbor-Signed pic s9(9)v99.
000540     03  filler redefines  WS-Safe-Harbor-Signed.
000550         05  WS-Safe-Harbor-Int  pic s9(9).
000560         05  WS-Safe-Harbor-Dec  pic v99.
000570     03  filler                pic x(6).
000580*
000590 01  WS-Rate-View.
000600     03  WS-Pct-Used           pic 9v999.
000610     03  filler redefines  WS-Pct-Used.
000620         05  WS-Pct-Whole      pic 9.
000630         05  WS-Pct-Frac       pic v999.
000640     03  filler                pic x(6).
000650*
000660 01  WS-Eff-Rate-View.
000670     03  WS-Comb-Eff-Rate      pic s9(3)v99.
000680     03  filler redefines  WS-Comb-Eff-Rate.
000690         05  WS-Comb-Eff-Int   pic s9(3).
000700         05  WS-Comb-Eff-Dec   pic v99.
000710     03  filler                pic x(6).
000720*
000730 LINKAGE SECTION.
000740 COPY WSTXPYR.
000750 COPY WSTXLNK.
000760 COPY WSTXTAB.
000770*
000780 PROCEDURE DIVISION USING TX-Taxpayer-Record
000790                          TX-Link-Area
000800                          TX-Rate-Table-Record.
000810*
000820 aa000-Main.
000830     ADD 1 TO WS-Call-Count.
000840     PERFORM aa010-Calc-Combined  THRU aa010-Exit.
000850     PERFORM aa020-Calc-Quarterly THRU aa020-Exit.
000860     GO TO Main-Exit.
000870 Main-Exit.
000880     EXIT PROGRAM.
000890*
000900*--------------------------------------------------*
000910* AA010 - COMBINED FEDERAL + STATE LIABILITY,       *
000920*         WITHHOLDING, REFUND/OWE AND EFFECTIVE     *
000930*         RATE.  NOT WRITTEN TO THE RESULT RECORD,   *
000940*         HELD FOR THE REPORT / FUTURE ENQUIRY ONLY. *
000950*--------------------------------------------------*
000960 aa010-Calc-Combined.
000970     COMPUTE WS-Combined-Liability ROUNDED =
000980         WS-Total-Tax-Liability + WS-State-Tax.
000990     COMPUTE WS-Combined-Withholding ROUNDED =
001000         WS-Total-Payments + WS-W2-State-Withheld.
001010     COMPUTE WS-Combined-Refund ROUNDED =
001020         WS-Fed-Refund + WS-State-Refund.
001030     COMPUTE WS-Combined-Owe ROUNDED =
001040         WS-Fed-Owe + WS-State-Owe.
001050     IF WS-Agi > 0
001060         COMPUTE WS-Combined-Eff-Rate ROUNDED =
001070             (WS-Combined-Liability / WS-Agi) * 100
001080     ELSE
001090         MOVE 0 TO WS-Combined-Eff-Rate
001100     END-IF.
001110 aa010-Exit.
001120     EXIT.
001130*
001140*--------------------------------------------------*
001150* AA020 - SAFE HARBOR ESTIMATE FOR NEXT YEAR'S      *
001160*         QUARTERLY PAYMENTS, OFF THE FEDERAL        *
001170*         TOTAL TAX LIABILITY ONLY.                  *
001180*--------------------------------------------------*
001190 aa020-Calc-Quarterly.
001200     IF WS-Agi > RT-Qtr-Safe-Harbor-Agi-Limit
001210         COMPUTE WS-Safe-Harbor-Tax ROUNDED =
001220             WS-Total-Tax-Liability * RT-Qtr-Safe-Harbor-Pct-Hi
001230     ELSE
001240         COMPUTE WS-Safe-Harbor-Tax ROUNDED =
001250             WS-Total-Tax-Liability * RT-Qtr-Safe-Harbor-Pct-Lo
001260     END-IF.
001270     COMPUTE WS-Quarterly-Payment ROUNDED =
001280         WS-Safe-Harbor-Tax / 4.
001290 aa020-Exit.
001300     EXIT.
001310*
