000010*****************************************************
000020*                                                   *
000030*  Record Definition For Run Control Totals Block   *
000040*              (TX module)                          *
000050*                                                   *
000060*  Not a file - one instance held in TX900 Working  *
000070*  Storage, accumulated one taxpayer at a time and  *
000080*  printed at Control Footing Final on the run      *
000090*  report.                                           *
000100*****************************************************
000110*
000120* 11/04/1987 vbc - Created for new IRS Batch module.
000130* 02/09/1987 vbc - CT-SUM-STATE-TAX added, was Federal
000140*                  only at first cut - REQ 0098.
000150* 23/11/1990 vbc - CT-SUM-REFUND & CT-SUM-OWED split
000160*                  out from one net figure.
000170* 18/11/1998 vbc - Y2K. No date fields held here, no
000180*                  change needed to this copybook.
000190* 09/03/1999 rjt - Tidy comments, no field changes.
000200* 18/03/2002 rjt - CT-Sum-Refund & CT-Sum-Owed widened to
000210*                  s9(11)v99, large 1099 and AMT season
000220*                  runs were overflowing s9(9) - REQ
000230*                  0412.
000240* 06/01/2024 vbc - No field changes, this block is not
000250*                  touched by the RT-State-Rate-Table
000260*                  rate-refresh project in WSTXTAB - REQ
000270*                  1142.
000280*
000290 01  TX-Control-Totals.
000300     03  CT-Records-Processed      pic 9(7)     comp-3.
000310     03  CT-Sum-Agi                pic s9(11)v99 comp-3.
000320     03  CT-Sum-Federal-Tax        pic s9(11)v99 comp-3.
000330     03  CT-Sum-State-Tax          pic s9(11)v99 comp-3.
000340     03  CT-Sum-Refund             pic s9(11)v99 comp-3.
000350     03  CT-Sum-Owed               pic s9(11)v99 comp-3.
000360     03  filler                    pic x(10).
000370*
