000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TX900.
000030 AUTHOR.        V B COEN.
000040 INSTALLATION.  APPLEWOOD COMPUTERS.
000050 DATE-WRITTEN.  11/04/1987.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080*****************************************************
000090*                                                   *
000100*   TX900  -  FORM 1040 BATCH RUN DRIVER            *
000110*                                                   *
000120*   Reads the TAXPAYER-FILE in file order, calls     *
000130*   TX010/TX020/TX030/TX040 for each taxpayer in     *
000140*   turn, writes one RESULT-FILE record per           *
000150*   taxpayer, prints the run report and rolls the     *
000160*   run control totals into the Final footing.        *
000170*                                                   *
000180*   No database here, these are flat sequential      *
000190*   files as specified by the IRS batch liaison -     *
000200*   see the run book for job set up and restart.      *
000210*                                                   *
000220*   This program is confidential and is not to be    *
000230*   copied without the written authority of the      *
000240*   Directors of Applewood Computers.                *
000250*****************************************************
000260*  C H A N G E   L O G
000270*
000280* 11/04/1987 vbc - Written for the new IRS Batch
000290*                  module, driven off the check
000300*                  register print skeleton.
000310* 02/09/1987 vbc - RT-FSTAT and CT- control total
000320*                  load/accumulate blocks added -
000330*                  REQ 0098.
000340* 19/03/1988 rjt - Split Federal calculation out into
000350*                  TX010, this driver now just calls
000360*                  it - REQ 0114.
000370* 23/11/1990 vbc - TX020 FICA reconciliation call
000380*                  added.
000390* 14/05/1992 vbc - TX030 State tax call added - REQ
000400*                  0190.
000410* 07/06/1993 dpw - TX040 Summary call added - REQ
000420*                  0251.
000430* 18/11/1998 vbc - Y2K.  Report heading carries the
000440*                  4 digit tax year already, no
000450*                  change required.
000460* 09/03/1999 rjt - Tidy comments, no logic changes.
000470* 06/01/2024 vbc - Rate table load re-pointed at the
000480*                  2024 IRS figures, report heading
000490*                  literal changed to 2024 - REQ 1142.
000492* 09/08/2026 rjt - SPECIAL-NAMES C01 mnemonic dropped, was
000494*                  never wired to a channel-1 WRITE (this
000496*                  program prints through REPORT WRITER,
000498*                  not direct WRITE ... ADVANCING) and
000499*                  isn't this shop's own convention; now
000500*                  CRT STATUS as carried in PYRGSTR/
000501*                  VACPRINT - REQ 1187.
000502*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.   IBM-370.
000540 OBJECT-COMPUTER.   IBM-370.
000550 SPECIAL-NAMES.
000560     CRT STATUS IS COB-CRT-STATUS.
000570*
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT TAXPAYER-FILE ASSIGN TO TAXFILE
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-Taxpayer-Status.
000630     SELECT RESULT-FILE ASSIGN TO RESFILE
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS WS-Result-Status.
000660     SELECT REPORT-FILE ASSIGN TO RPTFILE
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS WS-Report-Status.
000690*
000700 DATA DIVISION.
000710 FILE SECTION.
000720*
000730 FD  TAXPAYER-FILE
000740     LABEL RECORDS ARE STANDARD.
000750 COPY WSTXPYR.
000760*
000770 FD  RESULT-FILE
000780     LABEL RECORDS ARE STANDARD.
000790 COPY WSTXRES.
000800*
000810 FD  REPORT-FILE
000820     LABEL RECORDS ARE STANDARD
000830     REPORT IS TAX-RUN-REPORT.
000840*
000850 REPORT SECTION.
000860 RD  TAX-RUN-REPORT
000870     CONTROLS ARE FINAL
000880     PAGE LIMIT 60 LINES
000890     HEADING 1
000900     FIRST DETAIL 4
000910     LAST DETAIL 56
000920     FOOTING 58.
000930*
000940 01  TX-Report-Head  TYPE IS PAGE HEADING.
000950     03  LINE 1.
000960         05  COLUMN  1  PIC X(38)
000970                 VALUE "APPLEWOOD COMPUTERS - FORM 1040 BATCH".
000980         05  COLUMN 60  PIC X(10) VALUE "TAX YEAR: ".
000990         05  COLUMN 70  PIC 9(4)  VALUE 2024.
001000     03  LINE 3.
001010         05  COLUMN  1  PIC X(9)  VALUE "TAXPAYER ".
001020         05  COLUMN 12  PIC X(2)  VALUE "FS".
001030         05  COLUMN 18  PIC X(15) VALUE "           AGI ".
001040         05  COLUMN 33  PIC X(15) VALUE "      TAXABLE  ".
001050         05  COLUMN 48  PIC X(13) VALUE "  FEDERAL TAX".
001060         05  COLUMN 62  PIC X(3)  VALUE "ST ".
001070         05  COLUMN 66  PIC X(13) VALUE "   STATE TAX ".
001080         05  COLUMN 80  PIC X(13) VALUE "      REFUND ".
001090         05  COLUMN 94  PIC X(13) VALUE "        OWED ".
001100*
001110 01  TX-Report-Detail  TYPE IS DETAIL  LINE PLUS 1.
001120     03  COLUMN  1  PIC X(9)                SOURCE WS-Det-Id.
001130     03  COLUMN 12  PIC X(2)                SOURCE WS-Det-Fstat.
001140     03  COLUMN 18  PIC ZZZ,ZZZ,ZZ9.99-      SOURCE WS-Det-Agi.
001150     03  COLUMN 33  PIC ZZZ,ZZZ,ZZ9.99-      SOURCE WS-Det-Taxable.
001160     03  COLUMN 48  PIC ZZZ,ZZZ,ZZ9.99-      SOURCE WS-Det-Fed-Tax.
001170     03  COLUMN 62  PIC X(2)                SOURCE WS-Det-State.
001180     03  COLUMN 66  PIC ZZZ,ZZZ,ZZ9.99-      SOURCE WS-Det-State-Tax.
001190     03  COLUMN 80  PIC ZZZ,ZZZ,ZZ9.99-      SOURCE WS-Det-Refund.
001200     03  COLUMN 94  PIC ZZZ,ZZZ,ZZ9.99-      SOURCE WS-Det-Owe.
001210*
001220 01  TYPE IS CONTROL FOOTING FINAL.
001230     03  LINE PLUS 2.
001240         05  COLUMN  1 PIC X(20)
001250                 VALUE "RECORDS PROCESSED - ".
001260         05  COLUMN 21 PIC ZZZ,ZZ9   SOURCE CT-Records-Processed.
001270     03  LINE PLUS 1.
001280         05  COLUMN  1 PIC X(20) VALUE "TOTAL AGI        - ".
001290         05  COLUMN 21 PIC Z,ZZZ,ZZZ,ZZ9.99-
001300                 SOURCE CT-Sum-Agi.
001310     03  LINE PLUS 1.
001320         05  COLUMN  1 PIC X(20) VALUE "TOTAL FEDERAL TAX - ".
001330         05  COLUMN 21 PIC Z,ZZZ,ZZZ,ZZ9.99-
001340                 SOURCE CT-Sum-Federal-Tax.
001350     03  LINE PLUS 1.
001360         05  COLUMN  1 PIC X(20) VALUE "TOTAL STATE TAX   - ".
001370         05  COLUMN 21 PIC Z,ZZZ,ZZZ,ZZ9.99-
001380                 SOURCE CT-Sum-State-Tax.
001390     03  LINE PLUS 1.
001400         05  COLUMN  1 PIC X(20) VALUE "TOTAL REFUNDS     - ".
001410         05  COLUMN 21 PIC Z,ZZZ,ZZZ,ZZ9.99-
001420                 SOURCE CT-Sum-Refund.
001430     03  LINE PLUS 1.
001440         05  COLUMN  1 PIC X(20) VALUE "TOTAL OWED        - ".
001450         05  COLUMN 21 PIC Z,ZZZ,ZZZ,ZZ9.99-
001460                 SOURCE CT-Sum-Owed.
001470*
001480 WORKING-STORAGE SECTION.
001490*
001492 01  COB-CRT-Status          pic 9(4)  value zero.
001494*
001500 77  WS-Taxpayer-Status      pic x(2)  value "00".
001510 77  WS-Result-Status        pic x(2)  value "00".
001520 77  WS-Report-Status        pic x(2)  value "00".
001530 77  WS-Taxpayer-Count       pic 9(7)  comp value 0.
001540*
001550 01  WS-Switches.
001560     03  WS-Eof-Sw             pic x(1)  value "N".
001570         88  WS-Eof                      value "Y".
001580*
001590 01  WS-Run-Date-View.
001600     03  WS-Run-Date           pic 9(8)  value 20240115.
001610     03  filler  redefines  WS-Run-Date.
001620         05  WS-Run-Ccyy       pic 9(4).
001630         05  WS-Run-Mm         pic 9(2).
001640         05  WS-Run-Dd         pic 9(2).
001650     03  filler                pic x(6).
001660*
001670 01  WS-State-Code-View.
001680     03  WS-State-Key          pic x(2)  value "  ".
001690     03  filler  redefines  WS-State-Key.
001700         05  WS-State-C1       pic x(1).
001710         05  WS-State-C2       pic x(1).
001720     03  filler                pic x(8).
001730*
001740 01  WS-Detail-Work.
001750     03  WS-Det-Id             pic x(9).
001760     03  WS-Det-Fstat          pic x(2).
001770     03  WS-Det-State          pic x(2).
001780     03  WS-Det-Agi            pic s9(9)v99.
001790     03  WS-Det-Taxable        pic s9(9)v99.
001800     03  WS-Det-Fed-Tax        pic s9(9)v99.
001810     03  WS-Det-State-Tax      pic s9(9)v99.
001820     03  WS-Det-Refund         pic s9(9)v99.
001830     03  WS-Det-Owe            pic s9(9)v99.
001840     03  filler  redefines  WS-Det-Refund.
001850         05  WS-Det-Refund-Int pic s9(9).
001860         05  WS-Det-Refund-Dec pic v99.
001870     03  filler                pic x(6).
001880*
001890 COPY WSTXTAB.
001900 COPY WSTXCTL.
001910 COPY WSTXLNK.
001920*
001930 PROCEDURE DIVISION.
001940*
001950 aa000-Main.
001960     PERFORM aa005-Load-Rate-Tables  THRU aa005-Exit.
001970     PERFORM aa010-Open-Files        THRU aa010-Exit.
001980     PERFORM aa020-Initialise-Run    THRU aa020-Exit.
001990     PERFORM aa030-Read-Taxpayer     THRU aa030-Exit.
002000     PERFORM aa050-Process-Taxpayer  THRU aa050-Exit
002010         UNTIL WS-Eof.
002020     PERFORM aa090-Terminate-Run     THRU aa090-Exit.
002030     PERFORM aa099-Close-Files       THRU aa099-Exit.
002040     GO TO aa000-Exit.
002050 aa000-Exit.
002060     STOP RUN.
002070*
002080*--------------------------------------------------*
002090* AA005 - LOAD THE 2024 RATE / THRESHOLD TABLES.    *
002100*         SEE WSTXTAB FOR LAYOUT NOTES.              *
002110*--------------------------------------------------*
002120 aa005-Load-Rate-Tables.
002130     MOVE 5 TO RT-Fstat-Used.
002140     MOVE "S "  TO RT-Fstat-Code (1).
002150     MOVE 1     TO RT-Fstat-Bracket-Grp (1).
002160     MOVE 14600.00 TO RT-Fstat-Std-Ded (1).
002170     MOVE 200000.00 TO RT-Fstat-Ctc-Thresh (1).
002180     MOVE  50000.00 TO RT-Fstat-Eic-Limit (1).
002190     MOVE 200000.00 TO RT-Fstat-Addl-Mcare-Thresh (1).
002200     MOVE "MJ"  TO RT-Fstat-Code (2).
002210     MOVE 2     TO RT-Fstat-Bracket-Grp (2).
002220     MOVE 29200.00 TO RT-Fstat-Std-Ded (2).
002230     MOVE 400000.00 TO RT-Fstat-Ctc-Thresh (2).
002240     MOVE  60000.00 TO RT-Fstat-Eic-Limit (2).
002250     MOVE 250000.00 TO RT-Fstat-Addl-Mcare-Thresh (2).
002260     MOVE "MS"  TO RT-Fstat-Code (3).
002270     MOVE 3     TO RT-Fstat-Bracket-Grp (3).
002280     MOVE 14600.00 TO RT-Fstat-Std-Ded (3).
002290     MOVE 200000.00 TO RT-Fstat-Ctc-Thresh (3).
002300     MOVE  50000.00 TO RT-Fstat-Eic-Limit (3).
002310     MOVE 200000.00 TO RT-Fstat-Addl-Mcare-Thresh (3).
002320     MOVE "HH"  TO RT-Fstat-Code (4).
002330     MOVE 4     TO RT-Fstat-Bracket-Grp (4).
002340     MOVE 21900.00 TO RT-Fstat-Std-Ded (4).
002350     MOVE 200000.00 TO RT-Fstat-Ctc-Thresh (4).
002360     MOVE  50000.00 TO RT-Fstat-Eic-Limit (4).
002370     MOVE 200000.00 TO RT-Fstat-Addl-Mcare-Thresh (4).
002380     MOVE "QW"  TO RT-Fstat-Code (5).
002390     MOVE 2     TO RT-Fstat-Bracket-Grp (5).
002400     MOVE 29200.00 TO RT-Fstat-Std-Ded (5).
002410     MOVE 400000.00 TO RT-Fstat-Ctc-Thresh (5).
002420     MOVE  60000.00 TO RT-Fstat-Eic-Limit (5).
002430     MOVE 250000.00 TO RT-Fstat-Addl-Mcare-Thresh (5).
002440*
002450*    BRACKET GROUP 1 - SINGLE
002460     MOVE  11000.00 TO RT-Bracket-Hi (1 1).
002470     MOVE    .10    TO RT-Bracket-Rate (1 1).
002480     MOVE  44725.00 TO RT-Bracket-Hi (1 2).
002490     MOVE    .12    TO RT-Bracket-Rate (1 2).
002500     MOVE  95375.00 TO RT-Bracket-Hi (1 3).
002510     MOVE    .22    TO RT-Bracket-Rate (1 3).
002520     MOVE 197050.00 TO RT-Bracket-Hi (1 4).
002530     MOVE    .24    TO RT-Bracket-Rate (1 4).
002540     MOVE 250525.00 TO RT-Bracket-Hi (1 5).
002550     MOVE    .32    TO RT-Bracket-Rate (1 5).
002560     MOVE 609350.00 TO RT-Bracket-Hi (1 6).
002570     MOVE    .35    TO RT-Bracket-Rate (1 6).
002580     MOVE 999999999.99 TO RT-Bracket-Hi (1 7).
002590     MOVE    .37    TO RT-Bracket-Rate (1 7).
002600*
002610*    BRACKET GROUP 2 - MARRIED FILING JOINTLY / QW
002620     MOVE  22000.00 TO RT-Bracket-Hi (2 1).
002630     MOVE    .10    TO RT-Bracket-Rate (2 1).
002640     MOVE  89450.00 TO RT-Bracket-Hi (2 2).
002650     MOVE    .12    TO RT-Bracket-Rate (2 2).
002660     MOVE 190750.00 TO RT-Bracket-Hi (2 3).
002670     MOVE    .22    TO RT-Bracket-Rate (2 3).
002680     MOVE 364200.00 TO RT-Bracket-Hi (2 4).
002690     MOVE    .24    TO RT-Bracket-Rate (2 4).
002700     MOVE 462500.00 TO RT-Bracket-Hi (2 5).
002710     MOVE    .32    TO RT-Bracket-Rate (2 5).
002720     MOVE 693750.00 TO RT-Bracket-Hi (2 6).
002730     MOVE    .35    TO RT-Bracket-Rate (2 6).
002740     MOVE 999999999.99 TO RT-Bracket-Hi (2 7).
002750     MOVE    .37    TO RT-Bracket-Rate (2 7).
002760*
002770*    BRACKET GROUP 3 - MARRIED FILING SEPARATELY
002780     MOVE  11000.00 TO RT-Bracket-Hi (3 1).
002790     MOVE    .10    TO RT-Bracket-Rate (3 1).
002800     MOVE  44725.00 TO RT-Bracket-Hi (3 2).
002810     MOVE    .12    TO RT-Bracket-Rate (3 2).
002820     MOVE  95375.00 TO RT-Bracket-Hi (3 3).
002830     MOVE    .22    TO RT-Bracket-Rate (3 3).
002840     MOVE 182050.00 TO RT-Bracket-Hi (3 4).
002850     MOVE    .24    TO RT-Bracket-Rate (3 4).
002860     MOVE 231250.00 TO RT-Bracket-Hi (3 5).
002870     MOVE    .32    TO RT-Bracket-Rate (3 5).
002880     MOVE 346875.00 TO RT-Bracket-Hi (3 6).
002890     MOVE    .35    TO RT-Bracket-Rate (3 6).
002900     MOVE 999999999.99 TO RT-Bracket-Hi (3 7).
002910     MOVE    .37    TO RT-Bracket-Rate (3 7).
002920*
002930*    BRACKET GROUP 4 - HEAD OF HOUSEHOLD
002940     MOVE  15700.00 TO RT-Bracket-Hi (4 1).
002950     MOVE    .10    TO RT-Bracket-Rate (4 1).
002960     MOVE  59850.00 TO RT-Bracket-Hi (4 2).
002970     MOVE    .12    TO RT-Bracket-Rate (4 2).
002980     MOVE  95350.00 TO RT-Bracket-Hi (4 3).
002990     MOVE    .22    TO RT-Bracket-Rate (4 3).
003000     MOVE 197050.00 TO RT-Bracket-Hi (4 4).
003010     MOVE    .24    TO RT-Bracket-Rate (4 4).
003020     MOVE 250525.00 TO RT-Bracket-Hi (4 5).
003030     MOVE    .32    TO RT-Bracket-Rate (4 5).
003040     MOVE 609350.00 TO RT-Bracket-Hi (4 6).
003050     MOVE    .35    TO RT-Bracket-Rate (4 6).
003060     MOVE 999999999.99 TO RT-Bracket-Hi (4 7).
003070     MOVE    .37    TO RT-Bracket-Rate (4 7).
003080*
003090     MOVE 2000.00 TO RT-Ctc-Base-Amt.
003100     MOVE 1700.00 TO RT-Ctc-Refund-Cap-Amt.
003110     MOVE   50.00 TO RT-Ctc-Reduction-Step.
003120*
003130     MOVE  600.00 TO RT-Eic-Max-Credit (1).
003140     MOVE 3800.00 TO RT-Eic-Max-Credit (2).
003150     MOVE 6300.00 TO RT-Eic-Max-Credit (3).
003160     MOVE 7100.00 TO RT-Eic-Max-Credit (4).
003170     MOVE 10000.00 TO RT-Eic-Low-Income-Limit.
003180     MOVE    .40   TO RT-Eic-Rate-With-Child.
003190     MOVE   .075   TO RT-Eic-Rate-No-Child.
003200*
003210     MOVE 80000.00 TO RT-Edu-Agi-Limit.
003220     MOVE  2000.00 TO RT-Edu-Tier1-Limit.
003230     MOVE  4000.00 TO RT-Edu-Tier2-Limit.
003240     MOVE    .25   TO RT-Edu-Tier2-Rate.
003250     MOVE  2500.00 TO RT-Edu-Max-Credit.
003260*
003270     MOVE   .9235  TO RT-Se-Net-Earn-Rate.
003280     MOVE 160200.00 TO RT-Se-Ss-Wage-Base.
003290     MOVE   .124   TO RT-Se-Ss-Rate.
003300     MOVE   .029   TO RT-Se-Mcare-Rate.
003310     MOVE   .009   TO RT-Addl-Mcare-Rate.
003320*
003330     MOVE 160200.00 TO RT-Fica-Ss-Wage-Base.
003340     MOVE   .062   TO RT-Fica-Ss-Rate.
003350     MOVE  .0145   TO RT-Fica-Mcare-Rate.
003360*
003370     MOVE 9 TO RT-No-Tax-States-Used.
003380     MOVE "AK" TO RT-No-Tax-State-Code (1).
003390     MOVE "FL" TO RT-No-Tax-State-Code (2).
003400     MOVE "NV" TO RT-No-Tax-State-Code (3).
003410     MOVE "NH" TO RT-No-Tax-State-Code (4).
003420     MOVE "SD" TO RT-No-Tax-State-Code (5).
003430     MOVE "TN" TO RT-No-Tax-State-Code (6).
003440     MOVE "TX" TO RT-No-Tax-State-Code (7).
003450     MOVE "WA" TO RT-No-Tax-State-Code (8).
003460     MOVE "WY" TO RT-No-Tax-State-Code (9).
003470*
003480     MOVE .05 TO RT-Default-State-Rate.
003490     MOVE 42 TO RT-State-Rate-Table-Used.
003500     MOVE "AL" TO RT-State-Code ( 1). MOVE .0500 TO RT-State-Rate ( 1).
003510     MOVE "AZ" TO RT-State-Code ( 2). MOVE .0450 TO RT-State-Rate ( 2).
003520     MOVE "AR" TO RT-State-Code ( 3). MOVE .0550 TO RT-State-Rate ( 3).
003530     MOVE "CA" TO RT-State-Code ( 4). MOVE .0800 TO RT-State-Rate ( 4).
003540     MOVE "CO" TO RT-State-Code ( 5). MOVE .0463 TO RT-State-Rate ( 5).
003550     MOVE "CT" TO RT-State-Code ( 6). MOVE .0650 TO RT-State-Rate ( 6).
003560     MOVE "DE" TO RT-State-Code ( 7). MOVE .0550 TO RT-State-Rate ( 7).
003570     MOVE "GA" TO RT-State-Code ( 8). MOVE .0550 TO RT-State-Rate ( 8).
003580     MOVE "HI" TO RT-State-Code ( 9). MOVE .0850 TO RT-State-Rate ( 9).
003590     MOVE "ID" TO RT-State-Code (10). MOVE .0580 TO RT-State-Rate (10).
003600     MOVE "IL" TO RT-State-Code (11). MOVE .0495 TO RT-State-Rate (11).
003610     MOVE "IN" TO RT-State-Code (12). MOVE .0320 TO RT-State-Rate (12).
003620     MOVE "IA" TO RT-State-Code (13). MOVE .0650 TO RT-State-Rate (13).
003630     MOVE "KS" TO RT-State-Code (14). MOVE .0570 TO RT-State-Rate (14).
003640     MOVE "KY" TO RT-State-Code (15). MOVE .0500 TO RT-State-Rate (15).
003650     MOVE "LA" TO RT-State-Code (16). MOVE .0450 TO RT-State-Rate (16).
003660     MOVE "ME" TO RT-State-Code (17). MOVE .0750 TO RT-State-Rate (17).
003670     MOVE "MD" TO RT-State-Code (18). MOVE .0550 TO RT-State-Rate (18).
003680     MOVE "MA" TO RT-State-Code (19). MOVE .0500 TO RT-State-Rate (19).
003690     MOVE "MI" TO RT-State-Code (20). MOVE .0425 TO RT-State-Rate (20).
003700     MOVE "MN" TO RT-State-Code (21). MOVE .0698 TO RT-State-Rate (21).
003710     MOVE "MS" TO RT-State-Code (22). MOVE .0500 TO RT-State-Rate (22).
003720     MOVE "MO" TO RT-State-Code (23). MOVE .0540 TO RT-State-Rate (23).
003730     MOVE "MT" TO RT-State-Code (24). MOVE .0675 TO RT-State-Rate (24).
003740     MOVE "NE" TO RT-State-Code (25). MOVE .0684 TO RT-State-Rate (25).
003750     MOVE "NJ" TO RT-State-Code (26). MOVE .0637 TO RT-State-Rate (26).
003760     MOVE "NM" TO RT-State-Code (27). MOVE .0490 TO RT-State-Rate (27).
003770     MOVE "NY" TO RT-State-Code (28). MOVE .0650 TO RT-State-Rate (28).
003780     MOVE "NC" TO RT-State-Code (29). MOVE .0490 TO RT-State-Rate (29).
003790     MOVE "ND" TO RT-State-Code (30). MOVE .0295 TO RT-State-Rate (30).
003800     MOVE "OH" TO RT-State-Code (31). MOVE .0400 TO RT-State-Rate (31).
003810     MOVE "OK" TO RT-State-Code (32). MOVE .0500 TO RT-State-Rate (32).
003820     MOVE "OR" TO RT-State-Code (33). MOVE .0750 TO RT-State-Rate (33).
003830     MOVE "PA" TO RT-State-Code (34). MOVE .0307 TO RT-State-Rate (34).
003840     MOVE "RI" TO RT-State-Code (35). MOVE .0599 TO RT-State-Rate (35).
003850     MOVE "SC" TO RT-State-Code (36). MOVE .0700 TO RT-State-Rate (36).
003860     MOVE "UT" TO RT-State-Code (37). MOVE .0495 TO RT-State-Rate (37).
003870     MOVE "VT" TO RT-State-Code (38). MOVE .0660 TO RT-State-Rate (38).
003880     MOVE "VA" TO RT-State-Code (39). MOVE .0575 TO RT-State-Rate (39).
003890     MOVE "WV" TO RT-State-Code (40). MOVE .0650 TO RT-State-Rate (40).
003900     MOVE "WI" TO RT-State-Code (41). MOVE .0627 TO RT-State-Rate (41).
003910     MOVE "DC" TO RT-State-Code (42). MOVE .0600 TO RT-State-Rate (42).
003920*
003930     MOVE 150000.00 TO RT-Qtr-Safe-Harbor-Agi-Limit.
003940     MOVE   1.10    TO RT-Qtr-Safe-Harbor-Pct-Hi.
003950     MOVE   1.00    TO RT-Qtr-Safe-Harbor-Pct-Lo.
003960 aa005-Exit.
003970     EXIT.
003980*
003990*--------------------------------------------------*
004000* AA010 - OPEN THE THREE FILES FOR THE RUN.        *
004010*--------------------------------------------------*
004020 aa010-Open-Files.
004030     OPEN INPUT  TAXPAYER-FILE.
004040     OPEN OUTPUT RESULT-FILE.
004050     OPEN OUTPUT REPORT-FILE.
004060     IF WS-Taxpayer-Status NOT = "00"
004070         DISPLAY "TX900 - TAXPAYER-FILE OPEN FAILED - "
004080                  WS-Taxpayer-Status
004090         GO TO aa000-Exit
004100     END-IF.
004110 aa010-Exit.
004120     EXIT.
004130*
004140*--------------------------------------------------*
004150* AA020 - ZERO THE CONTROL TOTALS, START THE       *
004160*         REPORT.                                   *
004170*--------------------------------------------------*
004180 aa020-Initialise-Run.
004190     MOVE 0 TO CT-Records-Processed.
004200     MOVE 0 TO CT-Sum-Agi.
004210     MOVE 0 TO CT-Sum-Federal-Tax.
004220     MOVE 0 TO CT-Sum-State-Tax.
004230     MOVE 0 TO CT-Sum-Refund.
004240     MOVE 0 TO CT-Sum-Owed.
004250     INITIATE TAX-RUN-REPORT.
004260 aa020-Exit.
004270     EXIT.
004280*
004290*--------------------------------------------------*
004300* AA030 - READ THE NEXT TAXPAYER RECORD.           *
004310*--------------------------------------------------*
004320 aa030-Read-Taxpayer.
004330     READ TAXPAYER-FILE
004340         AT END
004350             MOVE "Y" TO WS-Eof-Sw
004360     END-READ.
004370 aa030-Exit.
004380     EXIT.
004390*
004400*--------------------------------------------------*
004410* AA050 - WORK ONE TAXPAYER THROUGH THE FOUR        *
004420*         CALCULATORS, WRITE THE RESULT RECORD,     *
004430*         PRINT THE DETAIL LINE, ROLL THE CONTROL    *
004440*         TOTALS, READ THE NEXT RECORD.              *
004450*--------------------------------------------------*
004460 aa050-Process-Taxpayer.
004470     ADD 1 TO WS-Taxpayer-Count.
004480     CALL "TX010" USING TX-Taxpayer-Record
004490                        TX-Link-Area
004500                        TX-Rate-Table-Record.
004510     CALL "TX020" USING TX-Taxpayer-Record
004520                        TX-Link-Area
004530                        TX-Rate-Table-Record.
004540     CALL "TX030" USING TX-Taxpayer-Record
004550                        TX-Link-Area
004560                        TX-Rate-Table-Record.
004570     CALL "TX040" USING TX-Taxpayer-Record
004580                        TX-Link-Area
004590                        TX-Rate-Table-Record.
004600     PERFORM aa060-Build-Result-Record THRU aa060-Exit.
004610     WRITE TX-Result-Record.
004620     PERFORM aa070-Build-Detail-Line    THRU aa070-Exit.
004630     GENERATE TX-Report-Detail.
004640     PERFORM aa080-Accumulate-Totals    THRU aa080-Exit.
004650     PERFORM aa030-Read-Taxpayer        THRU aa030-Exit.
004660 aa050-Exit.
004670     EXIT.
004680*
004690*--------------------------------------------------*
004700* AA060 - COPY THE LINK AREA INTO THE RESULT       *
004710*         RECORD LAYOUT.                            *
004720*--------------------------------------------------*
004730 aa060-Build-Result-Record.
004740     MOVE WS-Taxpayer-Id          TO TX-Res-Taxpayer-Id.
004750     MOVE WS-Agi                  TO TX-Res-Agi.
004760     MOVE WS-Taxable-Income       TO TX-Res-Taxable-Income.
004770     MOVE WS-Tax-Before-Credits   TO TX-Res-Tax-Before-Credits.
004780     COMPUTE TX-Res-Total-Credits ROUNDED =
004790         WS-Nonrefundable-Credits + WS-Refundable-Credits.
004800     MOVE WS-Tax-After-Credits    TO TX-Res-Tax-After-Credits.
004810     MOVE WS-Other-Taxes          TO TX-Res-Other-Taxes.
004820     MOVE WS-Total-Tax-Liability  TO TX-Res-Total-Tax-Liability.
004830     MOVE WS-Total-Payments       TO TX-Res-Total-Payments.
004840     MOVE WS-Fed-Refund           TO TX-Res-Refund-Amount.
004850     MOVE WS-Fed-Owe              TO TX-Res-Owe-Amount.
004860     MOVE WS-Effective-Rate       TO TX-Res-Effective-Rate.
004870     MOVE WS-Marginal-Rate        TO TX-Res-Marginal-Rate.
004880     MOVE WS-State-Tax            TO TX-Res-State-Tax.
004890     MOVE WS-State-Refund         TO TX-Res-State-Refund.
004900     MOVE WS-State-Owe            TO TX-Res-State-Owe.
004910     MOVE WS-Ss-Difference        TO TX-Res-Ss-Difference.
004920     MOVE WS-Medicare-Difference  TO TX-Res-Medicare-Difference.
004930     MOVE WS-Quarterly-Payment    TO TX-Res-Quarterly-Payment.
004940 aa060-Exit.
004950     EXIT.
004960*
004970*--------------------------------------------------*
004980* AA070 - BUILD THE WORKING COPY THE DETAIL LINE   *
004990*         SOURCES FROM.                             *
005000*--------------------------------------------------*
005010 aa070-Build-Detail-Line.
005020     MOVE WS-Taxpayer-Id    TO WS-Det-Id.
005030     MOVE WS-Filing-Status  TO WS-Det-Fstat.
005040     MOVE WS-State-Code     TO WS-Det-State.
005050     MOVE WS-Agi             TO WS-Det-Agi.
005060     MOVE WS-Taxable-Income  TO WS-Det-Taxable.
005070     MOVE WS-Total-Tax-Liability TO WS-Det-Fed-Tax.
005080     MOVE WS-State-Tax       TO WS-Det-State-Tax.
005090     MOVE WS-Fed-Refund      TO WS-Det-Refund.
005100     MOVE WS-Fed-Owe         TO WS-Det-Owe.
005110 aa070-Exit.
005120     EXIT.
005130*
005140*--------------------------------------------------*
005150* AA080 - ROLL THIS TAXPAYER'S FIGURES INTO THE    *
005160*         RUN CONTROL TOTALS.                       *
005170*--------------------------------------------------*
005180 aa080-Accumulate-Totals.
005190     ADD 1 TO CT-Records-Processed.
005200     ADD WS-Agi                 TO CT-Sum-Agi.
005210     ADD WS-Total-Tax-Liability TO CT-Sum-Federal-Tax.
005220     ADD WS-State-Tax           TO CT-Sum-State-Tax.
005230     ADD WS-Fed-Refund          TO CT-Sum-Refund.
005240     ADD WS-Fed-Owe             TO CT-Sum-Owed.
005250 aa080-Exit.
005260     EXIT.
005270*
005280*--------------------------------------------------*
005290* AA090 - CLOSE OFF THE REPORT, FORCING THE FINAL  *
005300*         CONTROL FOOTING.                          *
005310*--------------------------------------------------*
005320 aa090-Terminate-Run.
005330     TERMINATE TAX-RUN-REPORT.
005340 aa090-Exit.
005350     EXIT.
005360*
005370*--------------------------------------------------*
005380* AA099 - CLOSE THE THREE FILES.                   *
005390*--------------------------------------------------*
005400 aa099-Close-Files.
005410     CLOSE TAXPAYER-FILE.
005420     CLOSE RESULT-FILE.
005430     CLOSE REPORT-FILE.
005440 aa099-Exit.
005450     EXIT.
005460*
