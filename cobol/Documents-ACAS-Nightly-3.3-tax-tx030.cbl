000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TX030.
000030 AUTHOR.        V B COEN.
000040 INSTALLATION.  APPLEWOOD COMPUTERS.
000050 DATE-WRITTEN.  02/09/1987.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080*****************************************************
000090*                                                   *
000100*   TX030  -  STATE INCOME TAX CALCULATOR           *
000110*                                                   *
000120*   Called once per taxpayer by TX900, after TX010. *
000130*   Nine states carry no income tax at all; for the *
000140*   rest we apply a flat rate against federal AGI -  *
000150*   this module does not attempt itemised state      *
000160*   returns, state credits or multi-state residency. *
000170*                                                   *
000180*   This program is confidential and is not to be    *
000190*   copied without the written authority of the      *
000200*   Directors of Applewood Computers.                *
000210*****************************************************
000220*  C H A N G E   L O G
000230*
000240* 02/09/1987 vbc - Written for the new IRS Batch
000250*                  module, was Federal only at first
000260*                  cut - REQ 0098.
000270* 11/02/1994 vbc - STATE-RATE-TABLE search widened to
000280*                  42 entries, DC was missing - REQ
000290*                  0277.
000300* 18/11/1998 vbc - Y2K.  No century-sensitive dates
000310*                  are held or computed here, no
000320*                  change required.
000330* 09/03/1999 rjt - Tidy comments, no logic changes.
000340* 06/01/2024 vbc - Rates now come off RT-STATE-RATE-
000350*                  TABLE in WSTXTAB instead of a
000360*                  literal EVALUATE, one shop table
000370*                  for Federal and State work - REQ
000380*                  1142.
000382* 09/08/2026 rjt - SPECIAL-NAMES C01 mnemonic dropped, was
000384*                  never wired to a channel-1 WRITE and
000386*                  isn't this shop's own convention; now
000388*                  CRT STATUS as carried in PYRGSTR/
000390*                  VACPRINT - REQ 1187.
000392*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.   IBM-370.
000430 OBJECT-COMPUTER.   IBM-370.
000440 SPECIAL-NAMES.
000450     CRT STATUS IS COB-CRT-STATUS.
000460*
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490*
000492 01  COB-CRT-Status        pic 9(4)  value zero.
000494*
000500 01  WS-Switches.
000510     03  WS-No-Tax-Sw          pic x(1)  value "N".
000520         88  WS-No-Tax-State              value "Y".
000530     03  WS-Rate-Found-Sw      pic x(1)  value "N".
000540         88  WS-Rate-Found                value "Y".
000550*
000560 01  WS-Subscripts.
000570     03  WS-No-Tax-Sub         pic 9(2)  comp.
000580     03  WS-Rate-Sub           pic 9(2)  comp.
000590*
000600 01  WS-Work-Areas.
000610     03  WS-State-Rate         pic 9v9999.
000620     03  filler                pic x(10).
000630*
000640 01  WS-State-View.
000650     03  WS-State-Key          pic x(2)  value "  ".
000660     03  filler redefines  WS-State-Key.
000670         05  WS-State-C1       pic x(1).
000680         05  WS-State-C2       pic x(1).
000690     03  filler                pic x(8).
000700*
000710 01  WS-Tax-View.
000720     03  WS-State-Tax-Signed   pic s9(9)v99.
000730     03  filler redefines  WS-State-Tax-Signed.
000740         05  WS-State-Tax-Int  pic s9(9).
000750         05  WS-State-Tax-Dec  pic v99.
000760     03  filler                pic x(6).
000770*
000775 01  WS-Rate-View.
000776     03  WS-State-Rate-Pic     pic 9v9999.
000777     03  filler redefines  WS-State-Rate-Pic.
000778         05  WS-State-Rate-Whole  pic 9.
000779         05  WS-State-Rate-Frac   pic v9999.
000780     03  filler                pic x(6).
000781*
000782 LINKAGE SECTION.
000790 COPY WSTXPYR.
000800 COPY WSTXLNK.
000810 COPY WSTXTAB.
000820*
000830 PROCEDURE DIVISION USING TX-Taxpayer-Record
000840                          TX-Link-Area
000850                          TX-Rate-Table-Record.
000860*
000870 aa000-Main.
000880     PERFORM aa010-Check-No-Tax-State THRU aa010-Exit.
000890     PERFORM aa020-Calc-State-Tax     THRU aa020-Exit.
000900     GO TO Main-Exit.
000910 Main-Exit.
000920     EXIT PROGRAM.
000930*
000940*--------------------------------------------------*
000950* AA010 - IS THIS ONE OF THE NINE NO-INCOME-TAX     *
000960*         STATES ?                                   *
000970*--------------------------------------------------*
000980 aa010-Check-No-Tax-State.
000990     MOVE "N" TO WS-No-Tax-Sw.
001000     PERFORM aa011-Test-No-Tax THRU aa011-Test-No-Tax-Exit
001010         VARYING WS-No-Tax-Sub FROM 1 BY 1
001020             UNTIL WS-No-Tax-Sub > RT-No-Tax-States-Used
001030                OR WS-No-Tax-State.
001040 aa010-Exit.
001050     EXIT.
001060*
001070 aa011-Test-No-Tax.
001080     IF TX-State-Code = RT-No-Tax-State-Code (WS-No-Tax-Sub)
001090         MOVE "Y" TO WS-No-Tax-Sw
001100     END-IF.
001110 aa011-Test-No-Tax-Exit.
001120     EXIT.
001130*
001140*--------------------------------------------------*
001150* AA020 - FLAT-RATE STATE TAX AGAINST FEDERAL AGI, *
001160*         THEN THE STATE REFUND / OWE.              *
001170*--------------------------------------------------*
001180 aa020-Calc-State-Tax.
001190     MOVE TX-W2-State-Withheld TO WS-W2-State-Withheld.
001200     IF WS-No-Tax-State
001210         MOVE 0 TO WS-State-Tax
001220         MOVE 0 TO WS-State-Refund
001230         MOVE 0 TO WS-State-Owe
001240     ELSE
001250         MOVE "N" TO WS-Rate-Found-Sw
001260         PERFORM aa021-Test-Rate THRU aa021-Test-Rate-Exit
001270             VARYING WS-Rate-Sub FROM 1 BY 1
001280                 UNTIL WS-Rate-Sub > RT-State-Rate-Table-Used
001290                    OR WS-Rate-Found
001300         IF WS-Rate-Found
001310             MOVE RT-State-Rate (WS-Rate-Sub) TO WS-State-Rate
001320         ELSE
001330             MOVE RT-Default-State-Rate TO WS-State-Rate
001340         END-IF
001350         COMPUTE WS-State-Tax ROUNDED = WS-Agi * WS-State-Rate
001360         COMPUTE WS-State-Refund ROUNDED =
001370             TX-W2-State-Withheld - WS-State-Tax
001380         IF WS-State-Refund < 0
001390             MOVE 0 TO WS-State-Refund
001400         END-IF
001410         COMPUTE WS-State-Owe ROUNDED =
001420             WS-State-Tax - TX-W2-State-Withheld
001430         IF WS-State-Owe < 0
001440             MOVE 0 TO WS-State-Owe
001450         END-IF
001460     END-IF.
001470 aa020-Exit.
001480     EXIT.
001490*
001500 aa021-Test-Rate.
001510     IF TX-State-Code = RT-State-Code (WS-Rate-Sub)
001520         MOVE "Y" TO WS-Rate-Found-Sw
001530     END-IF.
001540 aa021-Test-Rate-Exit.
001550     EXIT.
001560*
