000010*****************************************************
000020*                                                   *
000030*  Calling Data For TX010/TX020/TX030/TX040         *
000040*              (TX module)                          *
000050*                                                   *
000060*  One instance built by TX900 per taxpayer and     *
000070*  passed By Reference on every CALL - each called  *
000080*  program fills in its own fields, the others are  *
000090*  carried through untouched.  TX900 copies the     *
000100*  finished area into TX-Result-Record.             *
000110*****************************************************
000120*
000130* 11/04/1987 vbc - Created for new IRS Batch module,
000140*                  on the pattern of WSCALL.CPY over
000150*                  in the payroll suite.
000160* 02/09/1987 vbc - WS-STATE- fields added.
000170* 19/03/1988 rjt - WS-SS-DIFFERENCE & WS-MEDICARE-
000180*                  DIFFERENCE added - REQ 0114.
000190* 23/11/1990 vbc - WS-MARGINAL-RATE added.
000200* 07/06/1993 dpw - WS-QUARTERLY-PAYMENT added - REQ
000210*                  0251.
000220* 18/11/1998 vbc - Y2K. No date fields held here, no
000230*                  change needed to this copybook.
000240* 09/03/1999 rjt - Tidy comments, no field changes.
000242* 06/01/2024 vbc - No field changes, layout unaffected by
000244*                  the RT-State-Rate-Table rate-refresh
000246*                  project in WSTXTAB - REQ 1142.
000250*
000260 01  TX-Link-Area.
000270     03  WS-Taxpayer-Id            pic x(9).
000280     03  WS-Filing-Status          pic x(2).
000290     03  WS-State-Code             pic x(2).
000300     03  WS-Agi                    pic s9(9)v99.
000310     03  WS-Taxable-Income         pic s9(9)v99.
000320     03  WS-Tax-Before-Credits     pic s9(9)v99.
000330     03  WS-Nonrefundable-Credits  pic s9(9)v99.
000340     03  WS-Refundable-Credits     pic s9(9)v99.
000350     03  WS-Tax-After-Credits      pic s9(9)v99.
000360     03  WS-Other-Taxes            pic s9(9)v99.
000370     03  WS-Total-Tax-Liability    pic s9(9)v99.
000380     03  WS-Total-Payments         pic s9(9)v99.
000390     03  WS-Marginal-Rate          pic s9(3)v99.
000400     03  WS-W2-Ss-Wages            pic s9(9)v99.
000410     03  WS-W2-Ss-Withheld         pic s9(9)v99.
000420     03  WS-W2-Medicare-Wages      pic s9(9)v99.
000430     03  WS-W2-Medicare-Withheld   pic s9(9)v99.
000440     03  WS-Ss-Difference          pic s9(9)v99.
000450     03  WS-Medicare-Difference    pic s9(9)v99.
000460     03  WS-W2-State-Withheld      pic s9(9)v99.
000470     03  WS-State-Tax              pic s9(9)v99.
000480     03  WS-State-Refund           pic s9(9)v99.
000490     03  WS-State-Owe              pic s9(9)v99.
000500     03  WS-Fed-Refund             pic s9(9)v99.
000510     03  WS-Fed-Owe                pic s9(9)v99.
000520     03  WS-Effective-Rate         pic s9(3)v99.
000530     03  WS-Combined-Liability     pic s9(9)v99.
000540     03  WS-Combined-Withholding   pic s9(9)v99.
000550     03  WS-Combined-Refund        pic s9(9)v99.
000560     03  WS-Combined-Owe           pic s9(9)v99.
000570     03  WS-Combined-Eff-Rate      pic s9(3)v99.
000580     03  WS-Quarterly-Payment      pic s9(9)v99.
000590     03  filler                    pic x(8).
000600*
