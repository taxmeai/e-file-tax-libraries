000010*****************************************************
000020*                                                   *
000030*  Record Definition For Form 1040 Result Output    *
000040*              File (TX module)                     *
000050*     One record written per Taxpayer record read   *
000060*****************************************************
000070*  File size 200 bytes.
000080*
000090* 11/04/1987 vbc - Created for new IRS Batch module.
000100* 02/09/1987 vbc - Added STATE- fields, was Federal only
000110*                  at first cut - REQ 0098.
000120* 19/03/1988 rjt - SS-DIFFERENCE & MEDICARE-DIFFERENCE
000130*                  added for the FICA reconciliation
000140*                  leg - REQ 0114.
000150* 23/11/1990 vbc - EFFECTIVE-RATE & MARGINAL-RATE added.
000160* 07/06/1993 dpw - QUARTERLY-PAYMENT added - REQ 0251.
000170* 18/11/1998 vbc - Y2K. No date fields held here, no
000180*                  change needed to this copybook.
000190* 09/03/1999 rjt - Tidy comments, no field changes.
000192* 06/01/2024 vbc - No field changes, output layout
000194*                  unaffected by the RT-State-Rate-Table
000196*                  rate-refresh project in WSTXTAB - REQ
000198*                  1142.
000200*
000210 01  TX-Result-Record.
000220     03  TX-Res-Taxpayer-Id            pic x(9).
000230     03  TX-Res-Agi                    pic s9(9)v99.
000240     03  TX-Res-Taxable-Income         pic s9(9)v99.
000250     03  TX-Res-Tax-Before-Credits     pic s9(9)v99.
000260     03  TX-Res-Total-Credits          pic s9(9)v99.
000270     03  TX-Res-Tax-After-Credits      pic s9(9)v99.
000280     03  TX-Res-Other-Taxes            pic s9(9)v99.
000290     03  TX-Res-Total-Tax-Liability     pic s9(9)v99.
000300     03  TX-Res-Total-Payments         pic s9(9)v99.
000310     03  TX-Res-Refund-Amount          pic s9(9)v99.
000320     03  TX-Res-Owe-Amount             pic s9(9)v99.
000330     03  TX-Res-Effective-Rate         pic s9(3)v99.
000340     03  TX-Res-Marginal-Rate          pic s9(3)v99.
000350     03  TX-Res-State-Tax              pic s9(9)v99.
000360     03  TX-Res-State-Refund           pic s9(9)v99.
000370     03  TX-Res-State-Owe              pic s9(9)v99.
000380     03  TX-Res-Ss-Difference          pic s9(9)v99.
000390     03  TX-Res-Medicare-Difference    pic s9(9)v99.
000400     03  TX-Res-Quarterly-Payment      pic s9(9)v99.
000410     03  filler                        pic x(3).
000420*
