000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TX010.
000030 AUTHOR.        V B COEN.
000040 INSTALLATION.  APPLEWOOD COMPUTERS.
000050 DATE-WRITTEN.  11/04/1987.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080*****************************************************
000090*                                                   *
000100*   TX010  -  FORM 1040 FEDERAL TAX CALCULATOR      *
000110*                                                   *
000120*   Called once per taxpayer by TX900.  Works out   *
000130*   AGI, taxable income, bracket tax, the Child Tax *
000140*   Credit, Earned Income Credit, Education Credit, *
000150*   Self-Employment tax, Additional Medicare tax,    *
000160*   and the federal refund or balance due.  Results *
000170*   are left in TX-Link-Area for TX900 to pick up.  *
000180*                                                   *
000190*   This program is confidential and is not to be    *
000200*   copied without the written authority of the      *
000210*   Directors of Applewood Computers.                *
000220*****************************************************
000230*  C H A N G E   L O G
000240*
000250* 11/04/1987 vbc - Written for the new IRS Batch
000260*                  module, first cut Federal only.
000270* 02/09/1987 vbc - AGI now nets the three above the
000280*                  line adjustments separately rather
000290*                  than one lump sum - REQ 0098.
000300* 19/03/1988 rjt - Bracket loop re-keyed to drive off
000310*                  the RT-BRACKET-TABLE passed in from
000320*                  TX900 instead of four IF chains -
000330*                  REQ 0114.
000340* 23/11/1990 vbc - Child Tax Credit block added, incl.
000350*                  the phase-out reduction - CTC
000360*                  project.
000370* 14/05/1992 vbc - Earned Income Credit block added -
000380*                  REQ 0190.
000390* 07/06/1993 dpw - Education credit block added -
000400*                  REQ 0251.
000410* 02/02/1994 vbc - Self-employment tax & additional
000420*                  Medicare tax blocks added - REQ
000430*                  0264.
000440* 18/11/1998 vbc - Y2K.  No century-sensitive dates
000450*                  are held or computed in this
000460*                  program, no change required.
000470* 09/03/1999 rjt - Tidy comments, no logic changes.
000480* 06/01/2024 vbc - Re-pointed at the 2024 IRS bracket,
000490*                  deduction and credit figures (now
000500*                  held in WSTXTAB, passed in by
000510*                  TX900) - REQ 1142.
000512* 09/08/2026 rjt - AA031 bracket-entry test was "taxable
000514*                  income > lo amount", so a zero taxable
000516*                  income (standard/itemised deduction
000518*                  eating the whole AGI) fell straight to
000520*                  the ELSE leg and left the marginal rate
000522*                  at zero - tax itself was still right.
000524*                  Widened to NOT < so bracket 1 is always
000526*                  entered - REQ 1187.
000528* 09/08/2026 rjt - SPECIAL-NAMES C01 mnemonic dropped, was
000530*                  never wired to a channel-1 WRITE and
000532*                  isn't this shop's own convention; now
000534*                  CRT STATUS as carried in PYRGSTR/
000536*                  VACPRINT - REQ 1187.
000538*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.   IBM-370.
000570 OBJECT-COMPUTER.   IBM-370.
000580 SPECIAL-NAMES.
000590     CRT STATUS IS COB-CRT-STATUS.
000595*
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620*
000622 01  COB-CRT-Status        pic 9(4)  value zero.
000624*
000630 01  WS-Switches.
000640     03  WS-Fstat-Found-Sw     pic x(1)  value "N".
000650         88  WS-Fstat-Found              value "Y".
000660     03  WS-Bracket-Done-Sw    pic x(1)  value "N".
000670         88  WS-Bracket-Done              value "Y".
000680*
000690 01  WS-Subscripts.
000700     03  WS-Fstat-Sub          pic 9(2)  comp.
000710     03  WS-Bkt-Sub            pic 9(2)  comp.
000720     03  WS-Bkt-Grp            pic 9(1)  comp.
000730*
000740 01  WS-Work-Areas.
000750     03  WS-Lo-Amt             pic s9(9)v99.
000760     03  WS-Portion            pic s9(9)v99.
000770     03  WS-Std-Ded            pic s9(9)v99.
000780     03  WS-Ctc-Threshold      pic s9(9)v99.
000790     03  WS-Ctc-Base           pic s9(9)v99.
000800     03  WS-Ctc-Reduction      pic s9(9)v99.
000810     03  WS-Ctc-Credit         pic s9(9)v99.
000820     03  WS-Eic-Limit          pic s9(9)v99.
000830     03  WS-Eic-Max            pic s9(9)v99.
000840     03  WS-Eic-Credit         pic s9(9)v99.
000850     03  WS-Edu-Credit         pic s9(9)v99.
000860     03  WS-Se-Base            pic s9(9)v99.
000870     03  WS-Se-Tax             pic s9(9)v99.
000880     03  WS-Addl-Mcare-Tax     pic s9(9)v99.
000890     03  WS-Mcare-Threshold    pic s9(9)v99.
000900     03  WS-Reduction-Units    pic s9(5)   comp-3.
000910     03  WS-Reduction-Rmdr     pic s9(9)v99.
000920     03  filler                pic x(10).
000930*
000940 01  WS-Fstat-View.
000950     03  WS-Fstat-Key          pic x(2)  value "S ".
000960     03  filler  redefines  WS-Fstat-Key.
000970         05  WS-Fstat-C1       pic x(1).
000980         05  WS-Fstat-C2       pic x(1).
000990     03  filler                pic x(8).
001000*
001010 01  WS-Rate-View.
001020     03  WS-Marg-Rate-Pct      pic s9(3)v99.
001030     03  filler redefines  WS-Marg-Rate-Pct.
001040         05  WS-Marg-Rate-Int  pic s9(3).
001050         05  WS-Marg-Rate-Dec  pic v99.
001060     03  filler                pic x(6).
001070*
001080 01  WS-Agi-View.
001090     03  WS-Agi-Signed         pic s9(9)v99.
001100     03  filler redefines  WS-Agi-Signed.
001110         05  WS-Agi-Over-Zero  pic s9(9)v99.
001120     03  filler                pic x(6).
001130*
001140 LINKAGE SECTION.
001150 COPY WSTXPYR.
001160 COPY WSTXLNK.
001170 COPY WSTXTAB.
001180*
001190 PROCEDURE DIVISION USING TX-Taxpayer-Record
001200                          TX-Link-Area
001210                          TX-Rate-Table-Record.
001220*
001230 aa000-Main.
001240     PERFORM aa005-Find-Fstat      THRU aa005-Exit.
001250     PERFORM aa010-Calc-Agi        THRU aa010-Exit.
001260     PERFORM aa020-Calc-Taxable    THRU aa020-Exit.
001270     PERFORM aa030-Calc-Bracket-Tax THRU aa030-Exit.
001280     PERFORM aa040-Calc-Child-Credit THRU aa040-Exit.
001290     PERFORM aa050-Calc-Eic        THRU aa050-Exit.
001300     PERFORM aa060-Calc-Education-Credit THRU aa060-Exit.
001310     PERFORM aa070-Calc-Se-Tax     THRU aa070-Exit.
001320     PERFORM aa080-Calc-Addl-Medicare THRU aa080-Exit.
001330     PERFORM aa090-Calc-Totals     THRU aa090-Exit.
001340     GO TO Main-Exit.
001350 Main-Exit.
001360     EXIT PROGRAM.
001370*
001380*--------------------------------------------------*
001390* AA005 - LOCATE THE FILING STATUS ENTRY IN THE    *
001400*         RATE TABLE, PICK UP ITS BRACKET GROUP.    *
001410*--------------------------------------------------*
001420 aa005-Find-Fstat.
001430     MOVE TX-Filing-Status TO WS-Filing-Status.
001440     MOVE TX-State-Code    TO WS-State-Code.
001450     MOVE TX-Taxpayer-Id   TO WS-Taxpayer-Id.
001460     MOVE "N" TO WS-Fstat-Found-Sw.
001470     PERFORM aa006-Test-Fstat THRU aa006-Test-Fstat-Exit
001480         VARYING WS-Fstat-Sub FROM 1 BY 1
001490             UNTIL WS-Fstat-Sub > RT-Fstat-Used
001500                OR WS-Fstat-Found.
001510     IF NOT WS-Fstat-Found
001520         SUBTRACT 1 FROM WS-Fstat-Sub
001530     END-IF.
001540     MOVE RT-Fstat-Bracket-Grp (WS-Fstat-Sub) TO WS-Bkt-Grp.
001550     MOVE RT-Fstat-Std-Ded     (WS-Fstat-Sub) TO WS-Std-Ded.
001560     MOVE RT-Fstat-Ctc-Thresh  (WS-Fstat-Sub) TO WS-Ctc-Threshold.
001570     MOVE RT-Fstat-Eic-Limit   (WS-Fstat-Sub) TO WS-Eic-Limit.
001580     MOVE RT-Fstat-Addl-Mcare-Thresh (WS-Fstat-Sub)
001590                                      TO WS-Mcare-Threshold.
001600 aa005-Exit.
001610     EXIT.
001620*
001630 aa006-Test-Fstat.
001640     IF TX-Filing-Status = RT-Fstat-Code (WS-Fstat-Sub)
001650         MOVE "Y" TO WS-Fstat-Found-Sw
001660     END-IF.
001670 aa006-Test-Fstat-Exit.
001680     EXIT.
001690*
001700*--------------------------------------------------*
001710* AA010 - ADJUSTED GROSS INCOME.  FLOOR AT ZERO.   *
001720*--------------------------------------------------*
001730 aa010-Calc-Agi.
001740     COMPUTE WS-Agi ROUNDED =
001750             TX-W2-Wages + TX-Inc-1099-Total + TX-Other-Income
001760           - TX-Adj-Student-Loan - TX-Adj-Educator - TX-Adj-Hsa.
001770     IF WS-Agi < 0
001780         MOVE 0 TO WS-Agi
001790     END-IF.
001800 aa010-Exit.
001810     EXIT.
001820*
001830*--------------------------------------------------*
001840* AA020 - TAXABLE INCOME = AGI LESS THE STANDARD   *
001850*         OR ITEMIZED DEDUCTION, FLOOR AT ZERO.     *
001860*--------------------------------------------------*
001870 aa020-Calc-Taxable.
001880     IF TX-Deduction-Type = "I"
001890         COMPUTE WS-Taxable-Income ROUNDED =
001900                 WS-Agi - TX-Itemized-Total
001910     ELSE
001920         COMPUTE WS-Taxable-Income ROUNDED =
001930                 WS-Agi - WS-Std-Ded
001940     END-IF.
001950     IF WS-Taxable-Income < 0
001960         MOVE 0 TO WS-Taxable-Income
001970     END-IF.
001980 aa020-Exit.
001990     EXIT.
002000*
002010*--------------------------------------------------*
002020* AA030 - PROGRESSIVE BRACKET TAX.  WALK THE RATE  *
002030*         TABLE BRACKET GROUP FOR THIS FILING       *
002040*         STATUS UNTIL THE TOP OF THE BRACKET        *
002050*         CONTAINING TAXABLE INCOME IS REACHED.      *
002060*--------------------------------------------------*
002070 aa030-Calc-Bracket-Tax.
002080     MOVE 0 TO WS-Tax-Before-Credits.
002090     MOVE 0 TO WS-Lo-Amt.
002100     MOVE 0 TO WS-Marg-Rate-Pct.
002110     MOVE "N" TO WS-Bracket-Done-Sw.
002120     PERFORM aa031-Apply-Bracket THRU aa031-Apply-Bracket-Exit
002130         VARYING WS-Bkt-Sub FROM 1 BY 1
002140             UNTIL WS-Bkt-Sub > 7 OR WS-Bracket-Done.
002150     COMPUTE WS-Marginal-Rate ROUNDED = WS-Marg-Rate-Pct * 100.
002160 aa030-Exit.
002170     EXIT.
002180*
002190 aa031-Apply-Bracket.
002200     IF WS-Taxable-Income NOT < WS-Lo-Amt
002210         IF WS-Taxable-Income >
002220                 RT-Bracket-Hi (WS-Bkt-Grp WS-Bkt-Sub)
002230             COMPUTE WS-Portion =
002240                 RT-Bracket-Hi (WS-Bkt-Grp WS-Bkt-Sub)
002250                     - WS-Lo-Amt
002260         ELSE
002270             COMPUTE WS-Portion =
002280                 WS-Taxable-Income - WS-Lo-Amt
002290         END-IF
002300         COMPUTE WS-Tax-Before-Credits ROUNDED =
002310             WS-Tax-Before-Credits +
002320             WS-Portion * RT-Bracket-Rate (WS-Bkt-Grp WS-Bkt-Sub)
002330         MOVE RT-Bracket-Rate (WS-Bkt-Grp WS-Bkt-Sub)
002340                                  TO WS-Marg-Rate-Pct
002350         MOVE RT-Bracket-Hi (WS-Bkt-Grp WS-Bkt-Sub) TO WS-Lo-Amt
002360         IF WS-Taxable-Income <=
002370                 RT-Bracket-Hi (WS-Bkt-Grp WS-Bkt-Sub)
002380             MOVE "Y" TO WS-Bracket-Done-Sw
002390         END-IF
002400     ELSE
002410         MOVE "Y" TO WS-Bracket-Done-Sw
002420     END-IF.
002430 aa031-Apply-Bracket-Exit.
002440     EXIT.
002450*
002460*--------------------------------------------------*
002470* AA040 - CHILD TAX CREDIT, SPLIT REFUNDABLE AND   *
002480*         NONREFUNDABLE PORTIONS.                   *
002490*--------------------------------------------------*
002500 aa040-Calc-Child-Credit.
002510     MOVE 0 TO WS-Nonrefundable-Credits.
002520     MOVE 0 TO WS-Refundable-Credits.
002530     IF TX-Num-Children-U17 > 0
002540         COMPUTE WS-Ctc-Base =
002541             RT-Ctc-Base-Amt * TX-Num-Children-U17
002550         IF WS-Agi > WS-Ctc-Threshold
002560             COMPUTE WS-Reduction-Units ROUNDED =
002570                 (WS-Agi - WS-Ctc-Threshold) / 1000
002580             COMPUTE WS-Ctc-Reduction =
002581                 WS-Reduction-Units * RT-Ctc-Reduction-Step
002590             COMPUTE WS-Ctc-Credit = WS-Ctc-Base - WS-Ctc-Reduction
002600             IF WS-Ctc-Credit < 0
002610                 MOVE 0 TO WS-Ctc-Credit
002620             END-IF
002630         ELSE
002640             MOVE WS-Ctc-Base TO WS-Ctc-Credit
002650         END-IF
002660         COMPUTE WS-Refundable-Credits =
002670             RT-Ctc-Refund-Cap-Amt * TX-Num-Children-U17
002680         IF WS-Refundable-Credits > WS-Ctc-Credit
002690             MOVE WS-Ctc-Credit TO WS-Refundable-Credits
002700         END-IF
002710         COMPUTE WS-Nonrefundable-Credits =
002720             WS-Ctc-Credit - WS-Refundable-Credits
002730     END-IF.
002740 aa040-Exit.
002750     EXIT.
002760*
002770*--------------------------------------------------*
002780* AA050 - EARNED INCOME CREDIT, FULLY REFUNDABLE.  *
002790*--------------------------------------------------*
002800 aa050-Calc-Eic.
002810     MOVE 0 TO WS-Eic-Credit.
002820     IF TX-Earned-Income > 0
002830         IF WS-Agi NOT > WS-Eic-Limit
002840             IF TX-Num-Children = 0
002850                 MOVE RT-Eic-Max-Credit (1) TO WS-Eic-Max
002860             ELSE
002870                 IF TX-Num-Children = 1
002880                     MOVE RT-Eic-Max-Credit (2) TO WS-Eic-Max
002890                 ELSE
002900                     IF TX-Num-Children = 2
002910                         MOVE RT-Eic-Max-Credit (3) TO WS-Eic-Max
002920                     ELSE
002930                         MOVE RT-Eic-Max-Credit (4) TO WS-Eic-Max
002940                     END-IF
002950                 END-IF
002960             END-IF
002970             IF TX-Earned-Income < RT-Eic-Low-Income-Limit
002980                 IF TX-Num-Children > 0
002990                     COMPUTE WS-Eic-Credit ROUNDED =
003000                         TX-Earned-Income * RT-Eic-Rate-With-Child
003010                 ELSE
003020                     COMPUTE WS-Eic-Credit ROUNDED =
003030                         TX-Earned-Income * RT-Eic-Rate-No-Child
003040                 END-IF
003050                 IF WS-Eic-Credit > WS-Eic-Max
003060                     MOVE WS-Eic-Max TO WS-Eic-Credit
003070                 END-IF
003080             ELSE
003090                 MOVE WS-Eic-Max TO WS-Eic-Credit
003100             END-IF
003110         END-IF
003120     END-IF.
003130     ADD WS-Eic-Credit TO WS-Refundable-Credits.
003140 aa050-Exit.
003150     EXIT.
003160*
003170*--------------------------------------------------*
003180* AA060 - EDUCATION CREDIT, NONREFUNDABLE.         *
003190*--------------------------------------------------*
003200 aa060-Calc-Education-Credit.
003210     MOVE 0 TO WS-Edu-Credit.
003220     IF TX-Education-Expenses > 0
003230         IF WS-Agi NOT > RT-Edu-Agi-Limit
003240             IF TX-Education-Expenses NOT > RT-Edu-Tier1-Limit
003250                 MOVE TX-Education-Expenses TO WS-Edu-Credit
003260             ELSE
003270                 IF TX-Education-Expenses NOT > RT-Edu-Tier2-Limit
003280                     COMPUTE WS-Edu-Credit ROUNDED =
003281                         RT-Edu-Tier1-Limit +
003282                         (TX-Education-Expenses - RT-Edu-Tier1-Limit)
003283                             * RT-Edu-Tier2-Rate
003310                 ELSE
003320                     MOVE RT-Edu-Max-Credit TO WS-Edu-Credit
003330                 END-IF
003340             END-IF
003350         END-IF
003360     END-IF.
003365     ADD WS-Edu-Credit TO WS-Nonrefundable-Credits.
003370 aa060-Exit.
003380     EXIT.
003390*
003400*--------------------------------------------------*
003410* AA070 - SELF-EMPLOYMENT TAX.                     *
003420*--------------------------------------------------*
003430 aa070-Calc-Se-Tax.
003440     MOVE 0 TO WS-Se-Tax.
003450     IF TX-Se-Income > 0
003460         COMPUTE WS-Se-Base ROUNDED =
003470             TX-Se-Income * RT-Se-Net-Earn-Rate
003480         IF WS-Se-Base > RT-Se-Ss-Wage-Base
003490             COMPUTE WS-Se-Tax ROUNDED =
003500                 RT-Se-Ss-Wage-Base * RT-Se-Ss-Rate
003510         ELSE
003520             COMPUTE WS-Se-Tax ROUNDED =
003530                 WS-Se-Base * RT-Se-Ss-Rate
003540         END-IF
003550         COMPUTE WS-Se-Tax ROUNDED =
003560             WS-Se-Tax + (WS-Se-Base * RT-Se-Mcare-Rate)
003570     END-IF.
003580 aa070-Exit.
003590     EXIT.
003600*
003610*--------------------------------------------------*
003620* AA080 - ADDITIONAL MEDICARE TAX ON W-2 MEDICARE  *
003630*         WAGES OVER THRESHOLD.                     *
003640*--------------------------------------------------*
003650 aa080-Calc-Addl-Medicare.
003660     MOVE 0 TO WS-Addl-Mcare-Tax.
003670     IF TX-W2-Medicare-Wages > WS-Mcare-Threshold
003680         COMPUTE WS-Addl-Mcare-Tax ROUNDED =
003690             (TX-W2-Medicare-Wages - WS-Mcare-Threshold)
003700                 * RT-Addl-Mcare-Rate
003710     END-IF.
003720 aa080-Exit.
003730     EXIT.
003740*
003750*--------------------------------------------------*
003760* AA090 - NET TO TAX AFTER CREDITS, OTHER TAXES,   *
003770*         TOTAL TAX, PAYMENTS, REFUND / OWE AND     *
003780*         THE EFFECTIVE RATE.                       *
003790*--------------------------------------------------*
003800 aa090-Calc-Totals.
003810     COMPUTE WS-Tax-After-Credits ROUNDED =
003820         WS-Tax-Before-Credits - WS-Nonrefundable-Credits.
003830     IF WS-Tax-After-Credits < 0
003840         MOVE 0 TO WS-Tax-After-Credits
003850     END-IF.
003860     COMPUTE WS-Other-Taxes ROUNDED =
003870         WS-Se-Tax + WS-Addl-Mcare-Tax.
003880     COMPUTE WS-Total-Tax-Liability ROUNDED =
003890         WS-Tax-After-Credits + WS-Other-Taxes.
003900     COMPUTE WS-Total-Payments ROUNDED =
003910         TX-W2-Fed-Withheld + TX-Fed-Withheld-1099
003920             + TX-Estimated-Payments.
003930     COMPUTE WS-Fed-Refund ROUNDED =
003940         WS-Total-Payments - WS-Total-Tax-Liability
003950             + WS-Refundable-Credits.
003960     IF WS-Fed-Refund < 0
003970         MOVE 0 TO WS-Fed-Refund
003980     END-IF.
003990     COMPUTE WS-Fed-Owe ROUNDED =
004000         WS-Total-Tax-Liability - WS-Total-Payments
004010             - WS-Refundable-Credits.
004020     IF WS-Fed-Owe < 0
004030         MOVE 0 TO WS-Fed-Owe
004040     END-IF.
004050     IF WS-Agi > 0
004060         COMPUTE WS-Effective-Rate ROUNDED =
004070             (WS-Total-Tax-Liability / WS-Agi) * 100
004080     ELSE
004090         MOVE 0 TO WS-Effective-Rate
004100     END-IF.
004110 aa090-Exit.
004120     EXIT.
004130*
