000010*****************************************************
000020*                                                   *
000030*  Record Definition For Rate / Threshold Table     *
000040*              Block (TX module)                     *
000050*                                                   *
000060*  Not a file - loaded by TX900 at Start Of Run      *
000070*  from literals below and passed by reference to   *
000080*  TX010/TX020/TX030/TX040 on every CALL.           *
000090*                                                   *
000100*  Fstat-Bracket-Grp key: 1=Single 2=MFJ/QW 3=MFS    *
000110*                         4=Head of Household        *
000120*****************************************************
000130*
000140* 11/04/1987 vbc - Created for new IRS Batch module.
000150* 02/09/1987 vbc - CTC-THRESH, EIC-LIMIT & ADDL-MCARE
000160*                  -THRESH folded into Fstat table
000170*                  rather than 3 more small tables -
000180*                  REQ 0098.
000190* 19/03/1988 rjt - FICA block added for the payroll
000200*                  reconciliation leg - REQ 0114.
000210* 23/11/1990 vbc - CTC block added.
000220* 14/05/1992 vbc - EIC block added - REQ 0190.
000230* 07/06/1993 dpw - EDU block added - REQ 0251.
000240* 11/02/1994 vbc - STATE-RATE-TABLE widened to 42
000250*                  entries, DC was missing - REQ 0277.
000260* 18/11/1998 vbc - Y2K. Tables hold tax-year brackets
000270*                  only, not calendar dates, no change
000280*                  needed for the millennium.
000290* 09/03/1999 rjt - Tidy comments, no field changes.
000300* 06/01/2024 vbc - Re-pointed at the 2024 tax year
000310*                  brackets/amounts per the current
000320*                  IRS tables - REQ 1142.
000330*
000340 01  TX-Rate-Table-Record.
000350     03  RT-Fstat-Used             pic 9(2)    comp.
000360     03  RT-Fstat-Table                        occurs 5.
000370         05  RT-Fstat-Code         pic x(2).
000380         05  RT-Fstat-Bracket-Grp  pic 9        comp.
000390         05  RT-Fstat-Std-Ded      pic 9(6)v99  comp-3.
000400         05  RT-Fstat-Ctc-Thresh   pic 9(7)v99  comp-3.
000410         05  RT-Fstat-Eic-Limit    pic 9(6)v99  comp-3.
000420         05  RT-Fstat-Addl-Mcare-Thresh
000430                                   pic 9(7)v99  comp-3.
000440*
000450     03  RT-Bracket-Table                      occurs 4.
000460         05  RT-Bracket                        occurs 7.
000470             07  RT-Bracket-Hi     pic 9(9)v99  comp-3.
000480             07  RT-Bracket-Rate   pic 9v9999   comp-3.
000490*
000500     03  RT-Ctc-Base-Amt           pic 9(5)v99  comp-3.
000510     03  RT-Ctc-Refund-Cap-Amt     pic 9(5)v99  comp-3.
000520     03  RT-Ctc-Reduction-Step     pic 9(5)v99  comp-3.
000530*
000540     03  RT-Eic-Max-Table                      occurs 4.
000550         05  RT-Eic-Max-Credit     pic 9(5)v99  comp-3.
000560     03  RT-Eic-Low-Income-Limit   pic 9(6)v99  comp-3.
000570     03  RT-Eic-Rate-With-Child    pic 9v9999   comp-3.
000580     03  RT-Eic-Rate-No-Child      pic 9v9999   comp-3.
000590*
000600     03  RT-Edu-Agi-Limit          pic 9(6)v99  comp-3.
000610     03  RT-Edu-Tier1-Limit        pic 9(5)v99  comp-3.
000620     03  RT-Edu-Tier2-Limit        pic 9(5)v99  comp-3.
000630     03  RT-Edu-Tier2-Rate         pic 9v9999   comp-3.
000640     03  RT-Edu-Max-Credit         pic 9(5)v99  comp-3.
000650*
000660     03  RT-Se-Net-Earn-Rate       pic 9v9999   comp-3.
000670     03  RT-Se-Ss-Wage-Base        pic 9(6)v99  comp-3.
000680     03  RT-Se-Ss-Rate             pic 9v9999   comp-3.
000690     03  RT-Se-Mcare-Rate          pic 9v9999   comp-3.
000700     03  RT-Addl-Mcare-Rate        pic 9v9999   comp-3.
000710*
000720     03  RT-Fica-Ss-Wage-Base      pic 9(6)v99  comp-3.
000730     03  RT-Fica-Ss-Rate           pic 9v9999   comp-3.
000740     03  RT-Fica-Mcare-Rate        pic 9v9999   comp-3.
000750*
000760     03  RT-No-Tax-States-Used     pic 9(2)    comp.
000770     03  RT-No-Tax-State-Table                 occurs 9.
000780         05  RT-No-Tax-State-Code  pic x(2).
000790*
000800     03  RT-Default-State-Rate     pic 9v9999   comp-3.
000810     03  RT-State-Rate-Table-Used  pic 9(2)    comp.
000820     03  RT-State-Rate-Table                    occurs 42.
000830         05  RT-State-Code         pic x(2).
000840         05  RT-State-Rate         pic 9v9999   comp-3.
000850*
000860     03  RT-Qtr-Safe-Harbor-Agi-Limit
000870                                   pic 9(7)v99  comp-3.
000880     03  RT-Qtr-Safe-Harbor-Pct-Hi pic 9v999    comp-3.
000890     03  RT-Qtr-Safe-Harbor-Pct-Lo pic 9v999    comp-3.
000900*
000910     03  filler                    pic x(20).
000920*
