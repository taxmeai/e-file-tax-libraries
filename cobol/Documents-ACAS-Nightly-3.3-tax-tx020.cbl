000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TX020.
000030 AUTHOR.        R J TAYLOR.
000040 INSTALLATION.  APPLEWOOD COMPUTERS.
000050 DATE-WRITTEN.  19/03/1988.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080*****************************************************
000090*                                                   *
000100*   TX020  -  FICA PAYROLL RECONCILIATION           *
000110*                                                   *
000120*   Called once per taxpayer by TX900, after TX010. *
000130*   Re-works the Social Security and Medicare tax   *
000140*   that should have been withheld across all of    *
000150*   the taxpayer's W-2s, and compares it with what   *
000160*   was actually withheld, so a mismatch can be       *
000170*   picked up downstream.  Differences may come back *
000180*   negative where the employer over-withheld.       *
000190*                                                   *
000200*   This program is confidential and is not to be    *
000210*   copied without the written authority of the      *
000220*   Directors of Applewood Computers.                *
000230*****************************************************
000240*  C H A N G E   L O G
000250*
000260* 19/03/1988 rjt - Written for the new IRS Batch
000270*                  module, split off the Federal
000280*                  calculator - REQ 0114.
000290* 23/11/1990 vbc - Call counter added purely for the
000300*                  operations run log, no business
000310*                  change.
000320* 18/11/1998 vbc - Y2K.  No century-sensitive dates
000330*                  are held or computed here, no
000340*                  change required.
000350* 09/03/1999 rjt - Tidy comments, no logic changes.
000360* 06/01/2024 vbc - Wage base now comes off RT-FICA-
000370*                  SS-WAGE-BASE in WSTXTAB instead of
000380*                  a literal in this program, so the
000390*                  cap tracks the IRS figure each
000400*                  filing season without a recompile
000410*                  - REQ 1142.
000412* 09/08/2026 rjt - SPECIAL-NAMES C01 mnemonic dropped, was
000414*                  never wired to a channel-1 WRITE and
000416*                  isn't this shop's own convention; now
000418*                  CRT STATUS as carried in PYRGSTR/
000420*                  VACPRINT - REQ 1187.
000422*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.   IBM-370.
000460 OBJECT-COMPUTER.   IBM-370.
000470 SPECIAL-NAMES.
000480     CRT STATUS IS COB-CRT-STATUS.
000490*
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520*
000522 01  COB-CRT-Status        pic 9(4)  value zero.
000524*
000530 77  WS-Call-Count         pic 9(7)  comp value 0.
000540*
000550 01  WS-Work-Areas.
000560     03  WS-Limited-Ss-Wages   pic s9(9)v99.
000570     03  WS-Correct-Ss-Tax     pic s9(9)v99.
000580     03  WS-Correct-Mcare-Tax  pic s9(9)v99.
000590     03  filler                pic x(10).
000600*
000610 01  WS-Wage-View.
000620     03  WS-Ss-Wages-Signed    pic s9(9)v99.
000630     03  filler redefines  WS-Ss-Wages-Signed.
000640         05  WS-Ss-Wages-Int   pic s9(9).
000650         05  WS-Ss-Wages-Dec   pic v99.
000660     03  filler                pic x(6).
000670*
000680 01  WS-Rate-View.
000690     03  WS-Rate-Pct           pic 9v9999.
000700     03  filler redefines  WS-Rate-Pct.
000710         05  WS-Rate-Whole     pic 9.
000720         05  WS-Rate-Frac      pic v9999.
000730     03  filler                pic x(6).
000740*
000750 01  WS-Diff-View.
000760     03  WS-Net-Diff           pic s9(9)v99.
000770     03  filler redefines  WS-Net-Diff.
000780         05  WS-Net-Diff-Whole pic s9(9).
000790         05  WS-Net-Diff-Cents pic v99.
000800     03  filler                pic x(6).
000810*
000820 LINKAGE SECTION.
000830 COPY WSTXPYR.
000840 COPY WSTXLNK.
000850 COPY WSTXTAB.
000860*
000870 PROCEDURE DIVISION USING TX-Taxpayer-Record
000880                          TX-Link-Area
000890                          TX-Rate-Table-Record.
000900*
000910 aa000-Main.
000920     ADD 1 TO WS-Call-Count.
000930     PERFORM aa010-Calc-Fica THRU aa010-Exit.
000940     GO TO Main-Exit.
000950 Main-Exit.
000960     EXIT PROGRAM.
000970*
000980*--------------------------------------------------*
000990* AA010 - CORRECT SS AND MEDICARE TAX VS. WHAT WAS *
001000*         ACTUALLY WITHHELD ON THE W-2S.            *
001010*--------------------------------------------------*
001020 aa010-Calc-Fica.
001030     MOVE TX-W2-Ss-Wages          TO WS-W2-Ss-Wages.
001040     MOVE TX-W2-Ss-Withheld       TO WS-W2-Ss-Withheld.
001050     MOVE TX-W2-Medicare-Wages    TO WS-W2-Medicare-Wages.
001060     MOVE TX-W2-Medicare-Withheld TO WS-W2-Medicare-Withheld.
001070     IF TX-W2-Ss-Wages > RT-Fica-Ss-Wage-Base
001080         MOVE RT-Fica-Ss-Wage-Base TO WS-Limited-Ss-Wages
001090     ELSE
001100         MOVE TX-W2-Ss-Wages TO WS-Limited-Ss-Wages
001110     END-IF.
001120     COMPUTE WS-Correct-Ss-Tax ROUNDED =
001130         WS-Limited-Ss-Wages * RT-Fica-Ss-Rate.
001140     COMPUTE WS-Correct-Mcare-Tax ROUNDED =
001150         TX-W2-Medicare-Wages * RT-Fica-Mcare-Rate.
001160     COMPUTE WS-Ss-Difference ROUNDED =
001170         WS-Correct-Ss-Tax - TX-W2-Ss-Withheld.
001180     COMPUTE WS-Medicare-Difference ROUNDED =
001190         WS-Correct-Mcare-Tax - TX-W2-Medicare-Withheld.
001200 aa010-Exit.
001210     EXIT.
001220*
